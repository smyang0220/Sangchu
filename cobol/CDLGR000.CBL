000100******************************************************************        
000200* FECHA       : 23/03/1990                                       *        
000300* PROGRAMADOR : J. AGUIRRE (JAAG)                                *        
000400* APLICACION  : ANALISIS DE DISTRITOS COMERCIALES                *        
000500* PROGRAMA    : CDLGR000                                         *        
000600* TIPO        : SUBRUTINA (CALL)                                 *        
000700* DESCRIPCION : RUTINA COMUN DE BITACORA DE ERRORES DE ARCHIVO.  *        
000800*             : RECIBE EL NOMBRE DEL PROGRAMA QUE LA INVOCA, EL  *        
000900*             : NOMBRE DEL ARCHIVO, LA ACCION QUE SE INTENTABA   *        
001000*             : Y EL FILE STATUS, Y ESCRIBE UNA LINEA AL SYSOUT  *        
001100*             : PARA QUE OPERACION PUEDA DIAGNOSTICAR LA CORRIDA.*        
001200* ARCHIVOS    : NO APLICA                                        *        
001300* PROGRAMA(S) : NO APLICA                                        *        
001400* ACCION (ES) : NO APLICA                                        *        
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.    CDLGR000.                                                 
001800 AUTHOR.        J AGUIRRE.                                                
001900 INSTALLATION.  DEPTO DE SISTEMAS - ANALISIS COMERCIAL.                   
002000 DATE-WRITTEN.  23/03/1990.                                               
002100 DATE-COMPILED.                                                           
002200 SECURITY.      USO INTERNO UNICAMENTE.                                   
002300******************************************************************        
002400*    HISTORIAL DE CAMBIOS                                                 
002500*    23/03/1990 JAAG  VERSION INICIAL, TOMADA DEL PATRON DE               
002600*                     BITACORA DE ARCHIVOS DE TARJETA DE CREDITO.         
002700*    17/09/1991 JAAG  SE AGREGA EL PARAMETRO DE ACCION INTENTADA.         
002800*    08/05/1993 RTCM  SE AGREGA SELLO DE FECHA/HORA EN LA LINEA.          
002900*    30/06/1999 MRSO  REVISION Y2K - WKS-ANIO-SISTEMA YA ERA 9(4).        
003000*    11/03/2004 LPQX  LIMPIEZA GENERAL, SIN CAMBIO DE INTERFAZ.           
003100*    19/11/2006 LPQX  SE AGREGA VISTA ALTERNA DE LA BITACORA PARA         
003200*                     EL EXTRACTOR DE BITACORAS DE OPERACION.             
003300*    04/02/2009 LPQX  SE RENOMBRAN LOS PARAMETROS DE LINKAGE (ERAN        
003400*                     LK-xxx) PARA SEGUIR LA CONVENCION DEL DEPTO.        
003500******************************************************************        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     CLASS DIGITOS     IS "0" THRU "9".                                   
004000******************************************************************        
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300 01  WKS-SELLO-TIEMPO.                                                    
004400     05  WKS-FECHA-SISTEMA             PIC 9(8)   COMP.                   
004500     05  WKS-HORA-SISTEMA              PIC 9(8)   COMP.                   
004600 01  WKS-FECHA-R REDEFINES WKS-SELLO-TIEMPO.                              
004700     05  WKS-ANIO-SISTEMA              PIC 9(4).                          
004800     05  WKS-MES-SISTEMA               PIC 9(2).                          
004900     05  WKS-DIA-SISTEMA               PIC 9(2).                          
005000     05  FILLER                        PIC 9(8).                          
005100 01  WKS-LINEA-BITACORA.                                                  
005200     05  FILLER                        PIC X(10) VALUE                    
005300               "CDLGR000 -".                                              
005400     05  FILLER                        PIC X(1)  VALUE SPACE.             
005500     05  LOG-PROGRAMA                  PIC X(8).                          
005600     05  FILLER                        PIC X(1)  VALUE SPACE.             
005700     05  LOG-ARCHIVO                   PIC X(8).                          
005800     05  FILLER                        PIC X(1)  VALUE SPACE.             
005900     05  LOG-ACCION                    PIC X(10).                         
006000     05  FILLER                        PIC X(1)  VALUE SPACE.             
006100     05  LOG-FILE-STATUS               PIC X(2).                          
006200     05  FILLER                        PIC X(30).                         
006300 01  WKS-LINEA-R REDEFINES WKS-LINEA-BITACORA.                            
006400     05  FILLER                        PIC X(19).                         
006500     05  LOG-R-CAMPOS                  PIC X(22).                         
006600     05  LOG-R-ESTADO                  PIC X(2).                          
006700     05  FILLER                        PIC X(30).                         
006800 01  WKS-CONTADOR-LLAMADAS             PIC 9(7)   COMP VALUE 0.           
006900 01  WKS-CONTADOR-R REDEFINES WKS-CONTADOR-LLAMADAS.                      
007000     05  WKS-CONT-DIGITOS              PIC 9(7).                          
007100******************************************************************        
007200 LINKAGE SECTION.                                                         
007300 01  PROGRAMA-CALL                       PIC X(8).                        
007400 01  ARCHIVO-CALL                        PIC X(8).                        
007500 01  ACCION-CALL                         PIC X(10).                       
007600 01  LLAVE-CALL                          PIC X(32).                       
007700 01  FILE-STATUS-CALL                    PIC X(2).                        
007800******************************************************************        
007900 PROCEDURE DIVISION USING PROGRAMA-CALL ARCHIVO-CALL ACCION-CALL          
008000                          LLAVE-CALL FILE-STATUS-CALL.                    
008100 000-PRINCIPAL SECTION.                                                   
008200     ADD 1                   TO WKS-CONTADOR-LLAMADAS                     
008300     MOVE PROGRAMA-CALL        TO LOG-PROGRAMA                            
008400     MOVE ARCHIVO-CALL         TO LOG-ARCHIVO                             
008500     MOVE ACCION-CALL          TO LOG-ACCION                              
008600     MOVE FILE-STATUS-CALL     TO LOG-FILE-STATUS                         
008700     DISPLAY WKS-LINEA-BITACORA UPON SYSOUT                               
008800     DISPLAY "CDLGR000 - LLAVE EN ERROR : " LLAVE-CALL                    
008900             UPON SYSOUT                                                  
009000     GOBACK.                                                              
009100 000-PRINCIPAL-E. EXIT.                                                   
