000100******************************************************************        
000200* FECHA       : 23/03/1990                                       *        
000300* PROGRAMADOR : J. AGUIRRE (JAAG)                                *        
000400* APLICACION  : ANALISIS DE DISTRITOS COMERCIALES                *        
000500* PROGRAMA    : CDANLS01                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LEE EL EXTRACTO MAESTRO DE DISTRITOS COMERCIALES *        
000800*             : (SANGKWON) JUNTO CON LOS EXTRACTOS TRIMESTRALES  *        
000900*             : DE VENTA ESTIMADA, CONTEO DE COMERCIOS, POBLA-   *        
001000*             : CION FLOTANTE Y POBLACION RESIDENTE, Y PRODUCE:  *        
001100*             : (1) LA FICHA DE 5 FACTORES Y EL RANKING NACIONAL *        
001200*             : POR DISTRITO PARA UNA GU Y UN GIRO DE SERVICIO;  *        
001300*             : (2) EL PROMEDIO Y DESGLOSE DE VENTAS DEL GIRO DE *        
001400*             : ALIMENTOS Y BEBIDAS, POR DISTRITO.                        
001500* ARCHIVOS    : CDDIST-IN=E,CDSALE-IN=E,CDSTOR-IN=E,CDFLPO-IN=E, *        
001600*             : CDRSPO-IN=E,CDRANK-OUT=S,CDAVGR-OUT=S,           *        
001700*             : CDBRKR-OUT=S,CDRATR-OUT=S,CDRPT-OUT=S            *        
001800* ACCION (ES) : P=PROCESA UNA CORRIDA COMPLETA                   *        
001900* PROGRAMA(S) : CDLGR000                                         *        
002000* BPM/RATIONAL: 341207                                           *        
002100* NOMBRE      : RANKING Y PROMEDIOS DE DISTRITOS COMERCIALES     *        
002200******************************************************************        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    CDANLS01.                                                 
002500 AUTHOR.        J AGUIRRE.                                                
002600 INSTALLATION.  DEPTO DE SISTEMAS - ANALISIS COMERCIAL.                   
002700 DATE-WRITTEN.  23/03/1990.                                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                    
003000******************************************************************        
003100*    HISTORIAL DE CAMBIOS                                                 
003200*    23/03/1990 JAAG  VERSION INICIAL. CORRIDA UNICA POR GU Y     RQ000001
003300*                     GIRO DE SERVICIO, SOLICITUD 198903-04.      RQ000001
003400*    17/09/1991 JAAG  SE AGREGA EL DESGLOSE POR BANDA DE EDAD,    RQ000114
003500*                     SOLICITUD 199109-02.                        RQ000114
003600*    08/05/1993 RTCM  SE AGREGA EL DESGLOSE POR BANDA DE HORARIO, RQ000209
003700*                     SOLICITUD 199304-07.                        RQ000209
003800*    14/01/1996 RTCM  SE CORRIGE EL DIVISOR FIJO DE 30 DIAS EN    RQ000255
003900*                     LOS DESGLOSES; ANTES USABA EL CONTEO DE     RQ000255
004000*                     FILAS POR ERROR.                            RQ000255
004100*    30/06/1999 MRSO  REVISION Y2K - AMPLIACION DE PARM-ANIO-     Y2K00001
004200*                     CORRIDA Y WKS-ANIO-CALC A 4 DIGITOS EN      Y2K00001
004300*                     TODOS LOS ARCHIVOS DE ESTE PROGRAMA.        Y2K00001
004400*    11/03/2004 LPQX  SE AGREGA LA MEZCLA PORCENTUAL DE VENTAS    RQ000388
004500*                     POR GIRO DE SERVICIO (CDRATR-OUT), SOLI-    RQ000388
004600*                     CITUD 200402-11.                            RQ000388
004700*    19/11/2007 LPQX  SE AGREGA LA BITACORA COMUN DE ERRORES DE   RQ000502
004800*                     ARCHIVO (CALL CDLGR000), ANTES SOLO SE      RQ000502
004900*                     DESPLEGABA EL FILE STATUS EN CONSOLA.       RQ000502
005000*    04/02/2009 LPQX  SE QUITA EL ORDENAMIENTO DESCENDENTE QUE SE RQ000617
005100*                     APLICABA SOBRE WKS-TABLA-DISTRITOS ANTES DE RQ000617
005200*                     310-ARMA-FICHAS-DISTRITO; ALTERABA EL ORDEN RQ000617
005300*                     DE EMISION DE LA FICHA, QUE DEBE SEGUIR EL  RQ000617
005400*                     ORDEN DEL EXTRACTO DE DISTRITOS POR GU.     RQ000617
005500******************************************************************        
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.   IBM-370.                                              
005900 OBJECT-COMPUTER.   IBM-370.                                              
006000 SPECIAL-NAMES.                                                           
006100     C01                IS TOP-OF-FORM                                    
006200     CLASS CLASE-DIGITOS IS "0" THRU "9"                                  
006300     SWITCH-1 ON STATUS IS WKS-UPSI-ACTIVA                                
006400              OFF STATUS IS WKS-UPSI-INACTIVA.                            
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700*    EXTRACTOS DE ENTRADA, TODOS SECUENCIALES (SIN ISAM)                  
006800     SELECT CDDIST-IN  ASSIGN TO CDDIST01                                 
006900            ORGANIZATION LINE SEQUENTIAL                                  
007000            FILE STATUS IS FS-CDDIST.                                     
007100                                                                          
007200     SELECT CDSALE-IN  ASSIGN TO CDSALE01                                 
007300            ORGANIZATION LINE SEQUENTIAL                                  
007400            FILE STATUS IS FS-CDSALE.                                     
007500                                                                          
007600     SELECT CDSTOR-IN  ASSIGN TO CDSTOR01                                 
007700            ORGANIZATION LINE SEQUENTIAL                                  
007800            FILE STATUS IS FS-CDSTOR.                                     
007900                                                                          
008000     SELECT CDFLPO-IN  ASSIGN TO CDFLPO01                                 
008100            ORGANIZATION LINE SEQUENTIAL                                  
008200            FILE STATUS IS FS-CDFLPO.                                     
008300                                                                          
008400     SELECT CDRSPO-IN  ASSIGN TO CDRSPO01                                 
008500            ORGANIZATION LINE SEQUENTIAL                                  
008600            FILE STATUS IS FS-CDRSPO.                                     
008700                                                                          
008800*    RESULTADOS DE LA CORRIDA                                             
008900     SELECT CDRANK-OUT ASSIGN TO CDRANK01                                 
009000            ORGANIZATION LINE SEQUENTIAL                                  
009100            FILE STATUS IS FS-CDRANK.                                     
009200                                                                          
009300     SELECT CDAVGR-OUT ASSIGN TO CDAVGR01                                 
009400            ORGANIZATION LINE SEQUENTIAL                                  
009500            FILE STATUS IS FS-CDAVGR.                                     
009600                                                                          
009700     SELECT CDBRKR-OUT ASSIGN TO CDBRKR01                                 
009800            ORGANIZATION LINE SEQUENTIAL                                  
009900            FILE STATUS IS FS-CDBRKR.                                     
010000                                                                          
010100     SELECT CDRATR-OUT ASSIGN TO CDRATR01                                 
010200            ORGANIZATION LINE SEQUENTIAL                                  
010300            FILE STATUS IS FS-CDRATR.                                     
010400                                                                          
010500     SELECT CDRPT-OUT  ASSIGN TO CDRPT01                                  
010600            ORGANIZATION LINE SEQUENTIAL                                  
010700            FILE STATUS IS FS-CDRPT.                                      
010800                                                                          
010900******************************************************************        
011000 DATA DIVISION.                                                           
011100 FILE SECTION.                                                            
011200*    MAESTRO DE DISTRITOS COMERCIALES                                     
011300 FD  CDDIST-IN.                                                           
011400     COPY CDDIST01.                                                       
011500*    VENTA ESTIMADA TRIMESTRAL POR DISTRITO Y GIRO                        
011600 FD  CDSALE-IN.                                                           
011700     COPY CDSALE01.                                                       
011800*    CONTEO DE COMERCIOS TRIMESTRAL POR DISTRITO                          
011900 FD  CDSTOR-IN.                                                           
012000     COPY CDSTOR01.                                                       
012100*    POBLACION FLOTANTE TRIMESTRAL POR DISTRITO                           
012200 FD  CDFLPO-IN.                                                           
012300     COPY CDFLPO01.                                                       
012400*    POBLACION RESIDENTE TRIMESTRAL POR DISTRITO                          
012500 FD  CDRSPO-IN.                                                           
012600     COPY CDRSPO01.                                                       
012700*    FICHA DE 5 FACTORES Y RANKING, UNA POR DISTRITO                      
012800 FD  CDRANK-OUT.                                                          
012900     COPY CDRANK01.                                                       
013000*    PROMEDIO SIMPLE DE VENTAS DE ALIMENTOS Y BEBIDAS                     
013100 FD  CDAVGR-OUT.                                                          
013200     COPY CDAVGR01.                                                       
013300*    DESGLOSE POR DIA / HORARIO / EDAD                                    
013400 FD  CDBRKR-OUT.                                                          
013500     COPY CDBRKR01.                                                       
013600*    MEZCLA PORCENTUAL DE VENTAS POR GIRO DE SERVICIO                     
013700 FD  CDRATR-OUT.                                                          
013800     COPY CDRATR01.                                                       
013900*    REPORTE COLUMNAR DE CONTROL DE FIN DE CORRIDA                        
014000 FD  CDRPT-OUT.                                                           
014100 01  CDRPT-ENREG.                                                         
014200     05  CDRPT-LINEA                  PIC X(78).                          
014300     05  FILLER                       PIC X(02).                          
014400******************************************************************        
014500 WORKING-STORAGE SECTION.                                                 
014600 77  WKS-TOTAL-LINEAS-RPT             PIC 9(5)  COMP VALUE 0.             
014700 77  WKS-SW-ARCHIVOS-OK               PIC 9(1)  COMP VALUE 1.             
014800     88  ARCHIVOS-OK                          VALUE 1.                    
014900     88  ARCHIVOS-CON-ERROR                   VALUE 0.                    
015000******************************************************************        
015100*    TARJETA DE PARAMETROS, LEIDA UNA SOLA VEZ POR SYSIN:                 
015200*    ANIO DE CORRIDA, GU A PROCESAR (0 = TODAS) Y GIRO DE                 
015300*    SERVICIO SOLICITADO PARA LA FICHA DE RANKING.                        
015400 01  WKS-PARM-CARD.                                                       
015500*    RESTO DE LA TARJETA SYSIN SIN USAR (80 COLUMNAS DE ENTRADA).         
015600     05  PARM-ANIO-CORRIDA             PIC 9(4).                          
015700     05  PARM-GU-CODE                  PIC 9(9).                          
015800     05  PARM-SERVICE-CODE             PIC X(10).                         
015900     05  FILLER                        PIC X(57).                         
016000*    VISTA REDEFINIDA POR CARACTER DEL GIRO SOLICITADO, USADA             
016100*    POR LA VALIDACION DE QUE VENGA TODO NUMERICO/ALFABETICO.             
016200 01  WKS-PARM-SVC-R REDEFINES WKS-PARM-CARD.                              
016300     05  FILLER                        PIC X(13).                         
016400     05  WKS-PARM-SVC-DIGITO            PIC X(1) OCCURS 10.               
016500     05  FILLER                        PIC X(57).                         
016600                                                                          
016700 01  WKS-CONSTANTES.                                                      
016800     05  WKS-TRIMESTRE-CALC            PIC 9(1) COMP VALUE 3.             
016900     05  WKS-ANIO-CALC                 PIC 9(4) COMP VALUE 0.             
017000     05  WKS-DIAS-MES-CONST            PIC 9(2) COMP VALUE 30.            
017100     05  WKS-CATEGORIA-FILTRO          PIC X(20) VALUE                    
017200               "외식업".                                                     
017300     05  FILLER                        PIC X(10).                         
017400                                                                          
017500 01  WKS-FS-STATUS.                                                       
017600     05  FS-CDDIST                     PIC X(2) VALUE "00".               
017700     05  FS-CDSALE                     PIC X(2) VALUE "00".               
017800     05  FS-CDSTOR                     PIC X(2) VALUE "00".               
017900     05  FS-CDFLPO                     PIC X(2) VALUE "00".               
018000     05  FS-CDRSPO                     PIC X(2) VALUE "00".               
018100     05  FS-CDRANK                     PIC X(2) VALUE "00".               
018200     05  FS-CDAVGR                     PIC X(2) VALUE "00".               
018300     05  FS-CDBRKR                     PIC X(2) VALUE "00".               
018400     05  FS-CDRATR                     PIC X(2) VALUE "00".               
018500     05  FS-CDRPT                      PIC X(2) VALUE "00".               
018600     05  FILLER                        PIC X(10).                         
018700                                                                          
018800 01  WKS-CALL-FIELDS.                                                     
018900     05  WKS-PROGRAMA                  PIC X(8) VALUE "CDANLS01".         
019000     05  WKS-ARCHIVO                   PIC X(8) VALUE SPACES.             
019100     05  WKS-ACCION                    PIC X(10) VALUE SPACES.            
019200     05  WKS-LLAVE                     PIC X(32) VALUE SPACES.            
019300     05  FILLER                        PIC X(10).                         
019400                                                                          
019500 01  WKS-FLAGS.                                                           
019600     05  WKS-FIN-CDDIST                PIC 9(1) COMP VALUE 0.             
019700         88  FIN-CDDIST                         VALUE 1.                  
019800     05  WKS-FIN-CDSALE                PIC 9(1) COMP VALUE 0.             
019900         88  FIN-CDSALE                         VALUE 1.                  
020000     05  WKS-FIN-CDSTOR                PIC 9(1) COMP VALUE 0.             
020100         88  FIN-CDSTOR                         VALUE 1.                  
020200     05  WKS-FIN-CDFLPO                PIC 9(1) COMP VALUE 0.             
020300         88  FIN-CDFLPO                         VALUE 1.                  
020400     05  WKS-FIN-CDRSPO                PIC 9(1) COMP VALUE 0.             
020500         88  FIN-CDRSPO                         VALUE 1.                  
020600     05  WKS-RANK-ENCONTRADO           PIC 9(1) COMP VALUE 0.             
020700     05  WKS-GRUPO-ENCONTRADO          PIC 9(1) COMP VALUE 0.             
020800     05  FILLER                        PIC X(10).                         
020900                                                                          
021000******************************************************************        
021100*    INDICES Y CONTADORES DE TRABAJO (TODOS COMP POR NORMA)               
021200******************************************************************        
021300 01  WKS-INDICES.                                                         
021400     05  WKS-I                         PIC 9(5) COMP VALUE 0.             
021500     05  WKS-J                         PIC 9(5) COMP VALUE 0.             
021600     05  WKS-K                         PIC 9(5) COMP VALUE 0.             
021700     05  WKS-D                         PIC 9(5) COMP VALUE 0.             
021800     05  WKS-G                         PIC 9(5) COMP VALUE 0.             
021900     05  FILLER                        PIC X(10).                         
022000                                                                          
022100 01  WKS-CONTADORES.                                                      
022200     05  WKS-DIST-CNT                  PIC 9(5) COMP VALUE 0.             
022300     05  WKS-SALE-CNT                  PIC 9(5) COMP VALUE 0.             
022400     05  WKS-STOR-CNT                  PIC 9(5) COMP VALUE 0.             
022500     05  WKS-FLPO-CNT                  PIC 9(5) COMP VALUE 0.             
022600     05  WKS-RSPO-CNT                  PIC 9(5) COMP VALUE 0.             
022700     05  WKS-RANK-CNT                  PIC 9(5) COMP VALUE 0.             
022800     05  WKS-FILTRO-CNT                PIC 9(5) COMP VALUE 0.             
022900     05  WKS-GRUPO-CNT                 PIC 9(5) COMP VALUE 0.             
023000     05  FILLER                        PIC X(10).                         
023100                                                                          
023200 01  WKS-TOTALES-CORRIDA.                                                 
023300     05  WKS-DISTRITOS-PROCESADOS      PIC 9(5) COMP VALUE 0.             
023400     05  WKS-DISTRITOS-OMITIDOS        PIC 9(5) COMP VALUE 0.             
023500     05  WKS-FILAS-RANK                PIC 9(5) COMP VALUE 0.             
023600     05  WKS-FILAS-AVG                 PIC 9(5) COMP VALUE 0.             
023700     05  WKS-FILAS-DIA                 PIC 9(5) COMP VALUE 0.             
023800     05  WKS-FILAS-HORA                PIC 9(5) COMP VALUE 0.             
023900     05  WKS-FILAS-EDAD                PIC 9(5) COMP VALUE 0.             
024000     05  WKS-FILAS-RATIO               PIC 9(5) COMP VALUE 0.             
024100     05  FILLER                        PIC X(10).                         
024200                                                                          
024300******************************************************************        
024400*    VALORES DE BUSQUEDA DE UNA FICHA DE DISTRITO (UNIT 1)                
024500******************************************************************        
024600 01  WKS-VALORES-FICHA.                                                   
024700     05  WKS-VAL-VENTA                 PIC 9(9)V9(2) COMP VALUE 0.        
024800     05  WKS-SCORE-VENTA               PIC 9(3)V9(2) COMP VALUE 0.        
024900     05  WKS-VAL-COMERCIO              PIC 9(9)      COMP VALUE 0.        
025000     05  WKS-VAL-FLOTANTE              PIC 9(9)      COMP VALUE 0.        
025100     05  WKS-VAL-RESIDENTE             PIC 9(9)      COMP VALUE 0.        
025200     05  WKS-VAL-RANK                  PIC 9(9)      COMP VALUE 0.        
025300     05  FILLER                        PIC X(10).                         
025400                                                                          
025500******************************************************************        
025600*    ACUMULADORES DE PROMEDIOS Y DESGLOSES (UNIT 2)                       
025700******************************************************************        
025800 01  WKS-ACUMULADORES.                                                    
025900     05  WKS-SUMA-MONTHLY             PIC 9(11)V9(2) COMP VALUE 0.        
026000     05  WKS-SUMA-WEEKDAY             PIC 9(11)V9(2) COMP VALUE 0.        
026100     05  WKS-SUMA-WEEKEND             PIC 9(11)V9(2) COMP VALUE 0.        
026200     05  WKS-SUMA-BUCKET-V            PIC 9(11)V9(2) COMP VALUE 0.        
026300     05  WKS-SUMA-BUCKET-C            PIC 9(11)      COMP VALUE 0.        
026400     05  WKS-GRAN-TOTAL               PIC 9(11)V9(2) COMP VALUE 0.        
026500     05  WKS-RATIO-CALC               PIC 9(5)       COMP VALUE 0.        
026600     05  FILLER                        PIC X(10).                         
026700                                                                          
026800******************************************************************        
026900*    ETIQUETAS FIJAS DE CUBETA, MISMO PATRON QUE LA TABLA DE              
027000*    DIAS-DEL-MES QUE USA TARJETA DE CREDITO/INSTITUCIONAL.               
027100******************************************************************        
027200 01  WKS-ETIQUETAS-DIA.                                                   
027300     05  FILLER PIC X(28) VALUE "MON TUE WED THU FRI SAT SUN".            
027400 01  WKS-ETIQUETAS-DIA-R REDEFINES WKS-ETIQUETAS-DIA.                     
027500     05  WKS-ETQ-DIA                   PIC X(4) OCCURS 7.                 
027600                                                                          
027700 01  WKS-ETIQUETAS-HORA.                                                  
027800     05  FILLER PIC X(36) VALUE                                           
027900               "T00-06T06-11T11-14T14-17T17-21T21-24".                    
028000 01  WKS-ETIQUETAS-HORA-R REDEFINES WKS-ETIQUETAS-HORA.                   
028100     05  WKS-ETQ-HORA                  PIC X(6) OCCURS 6.                 
028200                                                                          
028300 01  WKS-ETIQUETAS-EDAD.                                                  
028400     05  FILLER PIC X(36) VALUE                                           
028500               "AGE10SAGE20SAGE30SAGE40SAGE50SAGE60S".                    
028600 01  WKS-ETIQUETAS-EDAD-R REDEFINES WKS-ETIQUETAS-EDAD.                   
028700     05  WKS-ETQ-EDAD                  PIC X(6) OCCURS 6.                 
028800                                                                          
028900******************************************************************        
029000*    TABLA EN MEMORIA DEL MAESTRO DE DISTRITOS (UNIT 1 Y UNIT 2)          
029100******************************************************************        
029200 01  WKS-TABLA-DISTRITOS.                                                 
029300     05  WKS-DIST-ROW OCCURS 600 INDEXED BY IX-D.                         
029400         10  WKS-DIST-CODE              PIC 9(9).                         
029500         10  WKS-DIST-NAME               PIC X(40).                       
029600         10  WKS-DIST-GU-CODE            PIC 9(9).                        
029700         10  WKS-DIST-SCORE              PIC 9(3)V9(2).                   
029800         10  WKS-DIST-SALES-SCORE        PIC 9(3)V9(2).                   
029900         10  WKS-DIST-RESIDENT-SCORE     PIC 9(3)V9(2).                   
030000         10  WKS-DIST-FLOATING-SCORE     PIC 9(3)V9(2).                   
030100         10  WKS-DIST-RDI-SCORE          PIC 9(3)V9(2).                   
030200     05  FILLER                          PIC X(10).                       
030300                                                                          
030400******************************************************************        
030500*    TABLA EN MEMORIA DE VENTA ESTIMADA, CARGADA EN EL ORDEN DEL          
030600*    EXTRACTO (EL JOB DE EXTRACCION YA LA ENTREGA ORDENADA POR            
030700*    ANIO+TRIMESTRE+DISTRITO+GIRO, POR LO QUE NO SE REORDENA              
030800*    AQUI ANTES DE USAR SEARCH ALL).                                      
030900******************************************************************        
031000 01  WKS-TABLA-VENTAS.                                                    
031100     05  WKS-SALE-ROW OCCURS 4000                                         
031200             ASCENDING KEY WKS-SALE-LLAVE INDEXED BY IX-S.                
031300         10  WKS-SALE-LLAVE.                                              
031400             15  WKS-SALE-YEAR           PIC 9(4).                        
031500             15  WKS-SALE-QTR            PIC 9(1).                        
031600             15  WKS-SALE-DIST           PIC 9(9).                        
031700             15  WKS-SALE-SVC-CODE       PIC X(10).                       
031800         10  WKS-SALE-SVC-NAME           PIC X(40).                       
031900         10  WKS-SALE-MAJOR-NAME         PIC X(20).                       
032000         10  WKS-SALE-TOTAL-SCORE        PIC 9(3)V9(2).                   
032100         10  WKS-SALE-SALES-SCORE        PIC 9(3)V9(2).                   
032200         10  WKS-SALE-MONTHLY            PIC 9(9)V9(2).                   
032300         10  WKS-SALE-WEEKDAY            PIC 9(9)V9(2).                   
032400         10  WKS-SALE-WEEKEND            PIC 9(9)V9(2).                   
032500         10  WKS-SALE-VTA-DIA            PIC 9(9)V9(2) OCCURS 7.          
032600         10  WKS-SALE-CNT-DIA            PIC 9(9)       OCCURS 7.         
032700         10  WKS-SALE-VTA-HORA           PIC 9(9)V9(2) OCCURS 6.          
032800         10  WKS-SALE-CNT-HORA           PIC 9(9)       OCCURS 6.         
032900         10  WKS-SALE-VTA-EDAD           PIC 9(9)V9(2) OCCURS 6.          
033000         10  WKS-SALE-CNT-EDAD           PIC 9(9)       OCCURS 6.         
033100     05  FILLER                          PIC X(10).                       
033200                                                                          
033300******************************************************************        
033400*    TABLAS DE COMERCIOS, POBLACION FLOTANTE Y RESIDENTE, TAMBIEN         
033500*    EN EL ORDEN DE LLEGADA DEL EXTRACTO (MISMA SUPOSICION)               
033600******************************************************************        
033700 01  WKS-TABLA-COMERCIOS.                                                 
033800     05  WKS-STOR-ROW OCCURS 2500                                         
033900             ASCENDING KEY WKS-STOR-LLAVE INDEXED BY IX-T.                
034000         10  WKS-STOR-LLAVE.                                              
034100             15  WKS-STOR-YEAR           PIC 9(4).                        
034200             15  WKS-STOR-QTR            PIC 9(1).                        
034300             15  WKS-STOR-DIST           PIC 9(9).                        
034400         10  WKS-STOR-TOTAL              PIC 9(9).                        
034500     05  FILLER                          PIC X(10).                       
034600                                                                          
034700 01  WKS-TABLA-FLOTANTE.                                                  
034800     05  WKS-FLPO-ROW OCCURS 2500                                         
034900             ASCENDING KEY WKS-FLPO-LLAVE INDEXED BY IX-F.                
035000         10  WKS-FLPO-LLAVE.                                              
035100             15  WKS-FLPO-DIST           PIC 9(9).                        
035200             15  WKS-FLPO-YEAR           PIC 9(4).                        
035300             15  WKS-FLPO-QTR            PIC 9(1).                        
035400         10  WKS-FLPO-TOTAL              PIC 9(9).                        
035500     05  FILLER                          PIC X(10).                       
035600                                                                          
035700 01  WKS-TABLA-RESIDENTE.                                                 
035800     05  WKS-RSPO-ROW OCCURS 2500                                         
035900             ASCENDING KEY WKS-RSPO-LLAVE INDEXED BY IX-R.                
036000         10  WKS-RSPO-LLAVE.                                              
036100             15  WKS-RSPO-DIST           PIC 9(9).                        
036200             15  WKS-RSPO-YEAR           PIC 9(4).                        
036300             15  WKS-RSPO-QTR            PIC 9(1).                        
036400         10  WKS-RSPO-TOTAL              PIC 9(9).                        
036500     05  FILLER                          PIC X(10).                       
036600                                                                          
036700******************************************************************        
036800*    LISTA TRANSITORIA DE VENTA DEL GIRO SOLICITADO, YA ORDENADA          
036900*    DESCENDENTE POR PUNTEO, PARA LOCALIZAR EL RANKING (UNIT 1)           
037000******************************************************************        
037100 01  WKS-TABLA-RANK-VENTAS.                                               
037200     05  WKS-RANK-ROW OCCURS 600 INDEXED BY IX-K.                         
037300         10  WKS-RANK-DIST               PIC 9(9).                        
037400         10  WKS-RANK-SCORE              PIC 9(3)V9(2).                   
037500         10  WKS-RANK-POS                PIC 9(9) COMP.                   
037600     05  FILLER                          PIC X(10).                       
037700 01  WKS-RANK-TEMP.                                                       
037800     10  WKS-RANK-DIST-T                 PIC 9(9).                        
037900     10  WKS-RANK-SCORE-T                PIC 9(3)V9(2).                   
038000     10  WKS-RANK-POS-T                  PIC 9(9) COMP.                   
038100     10  FILLER                          PIC X(10).                       
038200                                                                          
038300******************************************************************        
038400*    FILAS DE VENTA DEL GIRO ALIMENTOS Y BEBIDAS PARA UN SOLO             
038500*    DISTRITO, RECONSTRUIDAS EN CADA VUELTA DE LA 410 (UNIT 2)            
038600******************************************************************        
038700 01  WKS-TABLA-FILTRO.                                                    
038800     05  WKS-FILTRO-ROW OCCURS 100 INDEXED BY IX-X.                       
038900         10  WKS-FILTRO-SVC-NAME          PIC X(40).                      
039000         10  WKS-FILTRO-MONTHLY            PIC 9(9)V9(2).                 
039100         10  WKS-FILTRO-WEEKDAY            PIC 9(9)V9(2).                 
039200         10  WKS-FILTRO-WEEKEND            PIC 9(9)V9(2).                 
039300         10  WKS-FILTRO-VTA-DIA            PIC 9(9)V9(2)                  
039400                                            OCCURS 7.                     
039500         10  WKS-FILTRO-CNT-DIA            PIC 9(9) OCCURS 7.             
039600         10  WKS-FILTRO-VTA-HORA           PIC 9(9)V9(2)                  
039700                                            OCCURS 6.                     
039800         10  WKS-FILTRO-CNT-HORA           PIC 9(9) OCCURS 6.             
039900         10  WKS-FILTRO-VTA-EDAD           PIC 9(9)V9(2)                  
040000                                            OCCURS 6.                     
040100         10  WKS-FILTRO-CNT-EDAD           PIC 9(9) OCCURS 6.             
040200     05  FILLER                          PIC X(10).                       
040300                                                                          
040400******************************************************************        
040500*    GRUPOS DISTINTOS DE GIRO DE SERVICIO, PARA LA MEZCLA                 
040600*    PORCENTUAL DE VENTAS (UNIT 2, setSalesRatioByService)                
040700******************************************************************        
040800 01  WKS-TABLA-GRUPOS.                                                    
040900     05  WKS-GRUPO-ROW OCCURS 60 INDEXED BY IX-G.                         
041000         10  WKS-GRUPO-NOMBRE             PIC X(40).                      
041100         10  WKS-GRUPO-SUMA                PIC 9(11)V9(2) COMP.           
041200     05  FILLER                          PIC X(10).                       
041300                                                                          
041400******************************************************************        
041500*    LINEA DE DETALLE DEL REPORTE DE RESUMEN DE FIN DE CORRIDA            
041600******************************************************************        
041700 01  WKS-LINEA-TITULO.                                                    
041800     05  FILLER                        PIC X(60) VALUE                    
041900           "COMMERCIAL DISTRICT ANALYSIS BATCH - RUN SUMMARY".            
042000 01  WKS-LINEA-DETALLE.                                                   
042100     05  FILLER                          PIC X(2)  VALUE SPACES.          
042200     05  WKS-ETIQUETA                    PIC X(30) VALUE SPACES.          
042300     05  WKS-VALOR                       PIC ZZZZ9.                       
042400     05  FILLER                          PIC X(28) VALUE SPACES.          
042500******************************************************************        
042600 PROCEDURE DIVISION.                                                      
042700 000-MAIN SECTION.                                                        
042800     PERFORM 100-ABRE-ARCHIVOS      THRU 100-ABRE-ARCHIVOS-E              
042900     PERFORM 110-LEE-PARAMETROS     THRU 110-LEE-PARAMETROS-E             
043000     PERFORM 200-CARGA-DISTRITOS    THRU 200-CARGA-DISTRITOS-E            
043100     PERFORM 210-CARGA-VENTAS       THRU 210-CARGA-VENTAS-E               
043200     PERFORM 220-CARGA-COMERCIOS    THRU 220-CARGA-COMERCIOS-E            
043300     PERFORM 230-CARGA-FLOTANTE     THRU 230-CARGA-FLOTANTE-E             
043400     PERFORM 240-CARGA-RESIDENTE    THRU 240-CARGA-RESIDENTE-E            
043500     PERFORM 310-ARMA-FICHAS-DISTRITO                                     
043600                               THRU 310-ARMA-FICHAS-DISTRITO-E            
043700     PERFORM 400-PROCESA-VENTAS-COMERCIALES                               
043800        THRU 400-PROCESA-VENTAS-COMERCIALES-E                             
043900     PERFORM 900-IMPRIME-RESUMEN    THRU 900-IMPRIME-RESUMEN-E            
044000     PERFORM 999-CIERRA-ARCHIVOS    THRU 999-CIERRA-ARCHIVOS-E            
044100     STOP RUN.                                                            
044200 000-MAIN-E. EXIT.                                                        
044300                                                                          
044400******************************************************************        
044500*              A P E R T U R A   D E   A R C H I V O S                    
044600******************************************************************        
044700 100-ABRE-ARCHIVOS SECTION.                                               
044800     OPEN INPUT  CDDIST-IN CDSALE-IN CDSTOR-IN CDFLPO-IN                  
044900                 CDRSPO-IN                                                
045000     OPEN OUTPUT CDRANK-OUT CDAVGR-OUT CDBRKR-OUT CDRATR-OUT              
045100                 CDRPT-OUT                                                
045200     PERFORM 101-VALIDA-APERTURAS THRU 101-VALIDA-APERTURAS-E.            
045300 100-ABRE-ARCHIVOS-E. EXIT.                                               
045400                                                                          
045500 101-VALIDA-APERTURAS SECTION.                                            
045600     MOVE "OPEN" TO WKS-ACCION                                            
045700     MOVE SPACES TO WKS-LLAVE                                             
045800     IF FS-CDDIST NOT = "00"                                              
045900        MOVE "CDDIST-I" TO WKS-ARCHIVO                                    
046000        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
046100                   WKS-ACCION WKS-LLAVE FS-CDDIST                         
046200        DISPLAY ">>> ERROR AL ABRIR CDDIST-IN <<<" UPON CONSOLE           
046300     END-IF                                                               
046400     IF FS-CDSALE NOT = "00"                                              
046500        MOVE "CDSALE-I" TO WKS-ARCHIVO                                    
046600        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
046700                   WKS-ACCION WKS-LLAVE FS-CDSALE                         
046800        DISPLAY ">>> ERROR AL ABRIR CDSALE-IN <<<" UPON CONSOLE           
046900     END-IF                                                               
047000     IF FS-CDSTOR NOT = "00"                                              
047100        MOVE "CDSTOR-I" TO WKS-ARCHIVO                                    
047200        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
047300                   WKS-ACCION WKS-LLAVE FS-CDSTOR                         
047400        DISPLAY ">>> ERROR AL ABRIR CDSTOR-IN <<<" UPON CONSOLE           
047500     END-IF                                                               
047600     IF FS-CDFLPO NOT = "00"                                              
047700        MOVE "CDFLPO-I" TO WKS-ARCHIVO                                    
047800        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
047900                   WKS-ACCION WKS-LLAVE FS-CDFLPO                         
048000        DISPLAY ">>> ERROR AL ABRIR CDFLPO-IN <<<" UPON CONSOLE           
048100     END-IF                                                               
048200     IF FS-CDRSPO NOT = "00"                                              
048300        MOVE "CDRSPO-I" TO WKS-ARCHIVO                                    
048400        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
048500                   WKS-ACCION WKS-LLAVE FS-CDRSPO                         
048600        DISPLAY ">>> ERROR AL ABRIR CDRSPO-IN <<<" UPON CONSOLE           
048700     END-IF                                                               
048800     IF FS-CDRANK NOT = "00"                                              
048900        MOVE "CDRANK-O" TO WKS-ARCHIVO                                    
049000        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
049100                   WKS-ACCION WKS-LLAVE FS-CDRANK                         
049200        DISPLAY ">>> ERROR AL ABRIR CDRANK-OUT <<<" UPON CONSOLE          
049300     END-IF                                                               
049400     IF FS-CDAVGR NOT = "00"                                              
049500        MOVE "CDAVGR-O" TO WKS-ARCHIVO                                    
049600        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
049700                   WKS-ACCION WKS-LLAVE FS-CDAVGR                         
049800        DISPLAY ">>> ERROR AL ABRIR CDAVGR-OUT <<<" UPON CONSOLE          
049900     END-IF                                                               
050000     IF FS-CDBRKR NOT = "00"                                              
050100        MOVE "CDBRKR-O" TO WKS-ARCHIVO                                    
050200        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
050300                   WKS-ACCION WKS-LLAVE FS-CDBRKR                         
050400        DISPLAY ">>> ERROR AL ABRIR CDBRKR-OUT <<<" UPON CONSOLE          
050500     END-IF                                                               
050600     IF FS-CDRATR NOT = "00"                                              
050700        MOVE "CDRATR-O" TO WKS-ARCHIVO                                    
050800        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
050900                   WKS-ACCION WKS-LLAVE FS-CDRATR                         
051000        DISPLAY ">>> ERROR AL ABRIR CDRATR-OUT <<<" UPON CONSOLE          
051100     END-IF                                                               
051200     IF FS-CDRPT NOT = "00"                                               
051300        MOVE "CDRPT-O " TO WKS-ARCHIVO                                    
051400        CALL "CDLGR000" USING WKS-PROGRAMA WKS-ARCHIVO                    
051500                   WKS-ACCION WKS-LLAVE FS-CDRPT                          
051600        DISPLAY ">>> ERROR AL ABRIR CDRPT-OUT <<<" UPON CONSOLE           
051700     END-IF.                                                              
051800 101-VALIDA-APERTURAS-E. EXIT.                                            
051900                                                                          
052000******************************************************************        
052100*    LECTURA DE LA TARJETA DE PARAMETROS (SYSIN). EL ANIO Y EL            
052200*    TRIMESTRE DE CALCULO SON CONSTANTES FIJAS DE LA CORRIDA,             
052300*    NO SE DERIVAN REGISTRO POR REGISTRO.                                 
052400******************************************************************        
052500 110-LEE-PARAMETROS SECTION.                                              
052600     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
052700     MOVE 3 TO WKS-TRIMESTRE-CALC                                         
052800     COMPUTE WKS-ANIO-CALC = PARM-ANIO-CORRIDA - 1.                       
052900 110-LEE-PARAMETROS-E. EXIT.                                              
053000                                                                          
053100******************************************************************        
053200*         C A R G A   D E L   M A E S T R O   D E   D I S T R I T         
053300******************************************************************        
053400 200-CARGA-DISTRITOS SECTION.                                             
053500     PERFORM 201-LEE-UN-DISTRITO THRU 201-LEE-UN-DISTRITO-E               
053600     PERFORM 202-ACUM-DISTRITOS THRU 202-ACUM-DISTRITOS-E                 
053700             UNTIL FIN-CDDIST.                                            
053800 200-CARGA-DISTRITOS-E. EXIT.                                             
053900                                                                          
054000 201-LEE-UN-DISTRITO SECTION.                                             
054100     READ CDDIST-IN                                                       
054200       AT END                                                             
054300          SET FIN-CDDIST TO TRUE                                          
054400     END-READ.                                                            
054500 201-LEE-UN-DISTRITO-E. EXIT.                                             
054600                                                                          
054700 202-ACUM-DISTRITOS SECTION.                                              
054800     ADD  1            TO WKS-DIST-CNT                                    
054900     SET  IX-D         TO WKS-DIST-CNT                                    
055000     MOVE CDDI-DIST-CODE         TO WKS-DIST-CODE (IX-D)                  
055100     MOVE CDDI-DIST-NAME         TO WKS-DIST-NAME (IX-D)                  
055200     MOVE CDDI-GU-CODE           TO WKS-DIST-GU-CODE (IX-D)               
055300     MOVE CDDI-DIST-SCORE        TO WKS-DIST-SCORE (IX-D)                 
055400     MOVE CDDI-SALES-SCORE       TO WKS-DIST-SALES-SCORE (IX-D)           
055500     MOVE CDDI-RESIDENT-SCORE    TO WKS-DIST-RESIDENT-SCORE (IX-D)        
055600     MOVE CDDI-FLOATING-SCORE    TO WKS-DIST-FLOATING-SCORE (IX-D)        
055700     MOVE CDDI-RDI-SCORE         TO WKS-DIST-RDI-SCORE (IX-D)             
055800     PERFORM 201-LEE-UN-DISTRITO THRU 201-LEE-UN-DISTRITO-E.              
055900 202-ACUM-DISTRITOS-E. EXIT.                                              
056000                                                                          
056100******************************************************************        
056200*         C A R G A   D E   V E N T A   E S T I M A D A                   
056300******************************************************************        
056400 210-CARGA-VENTAS SECTION.                                                
056500     PERFORM 211-LEE-UNA-VENTA THRU 211-LEE-UNA-VENTA-E                   
056600     PERFORM 212-ACUM-VENTAS   THRU 212-ACUM-VENTAS-E                     
056700             UNTIL FIN-CDSALE.                                            
056800 210-CARGA-VENTAS-E. EXIT.                                                
056900                                                                          
057000 211-LEE-UNA-VENTA SECTION.                                               
057100     READ CDSALE-IN                                                       
057200       AT END                                                             
057300          SET FIN-CDSALE TO TRUE                                          
057400     END-READ.                                                            
057500 211-LEE-UNA-VENTA-E. EXIT.                                               
057600                                                                          
057700 212-ACUM-VENTAS SECTION.                                                 
057800     ADD  1            TO WKS-SALE-CNT                                    
057900     SET  IX-S         TO WKS-SALE-CNT                                    
058000     MOVE CDSA-YEAR-CODE         TO WKS-SALE-YEAR (IX-S)                  
058100     MOVE CDSA-QUARTER-CODE      TO WKS-SALE-QTR (IX-S)                   
058200     MOVE CDSA-DIST-CODE         TO WKS-SALE-DIST (IX-S)                  
058300     MOVE CDSA-SERVICE-CODE      TO WKS-SALE-SVC-CODE (IX-S)              
058400     MOVE CDSA-SERVICE-NAME      TO WKS-SALE-SVC-NAME (IX-S)              
058500     MOVE CDSA-MAJOR-NAME        TO WKS-SALE-MAJOR-NAME (IX-S)            
058600     MOVE CDSA-TOTAL-SCORE       TO WKS-SALE-TOTAL-SCORE (IX-S)           
058700     MOVE CDSA-SALES-SCORE       TO WKS-SALE-SALES-SCORE (IX-S)           
058800     MOVE CDSA-MONTHLY-SALES     TO WKS-SALE-MONTHLY (IX-S)               
058900     MOVE CDSA-WEEKDAY-SALES     TO WKS-SALE-WEEKDAY (IX-S)               
059000     MOVE CDSA-WEEKEND-SALES     TO WKS-SALE-WEEKEND (IX-S)               
059100     MOVE CDSA-VENTAS-DIA        TO WKS-SALE-VTA-DIA (IX-S)               
059200     MOVE CDSA-TRANS-DIA         TO WKS-SALE-CNT-DIA (IX-S)               
059300     MOVE CDSA-VENTAS-HORA       TO WKS-SALE-VTA-HORA (IX-S)              
059400     MOVE CDSA-TRANS-HORA        TO WKS-SALE-CNT-HORA (IX-S)              
059500     MOVE CDSA-VENTAS-EDAD       TO WKS-SALE-VTA-EDAD (IX-S)              
059600     MOVE CDSA-TRANS-EDAD        TO WKS-SALE-CNT-EDAD (IX-S)              
059700     PERFORM 211-LEE-UNA-VENTA THRU 211-LEE-UNA-VENTA-E.                  
059800 212-ACUM-VENTAS-E. EXIT.                                                 
059900                                                                          
060000******************************************************************        
060100*         C A R G A   D E   C O M E R C I O S                             
060200******************************************************************        
060300 220-CARGA-COMERCIOS SECTION.                                             
060400     PERFORM 221-LEE-UN-COMERCIO THRU 221-LEE-UN-COMERCIO-E               
060500     PERFORM 222-ACUM-COMERCIOS  THRU 222-ACUM-COMERCIOS-E                
060600             UNTIL FIN-CDSTOR.                                            
060700 220-CARGA-COMERCIOS-E. EXIT.                                             
060800                                                                          
060900 221-LEE-UN-COMERCIO SECTION.                                             
061000     READ CDSTOR-IN                                                       
061100       AT END                                                             
061200          SET FIN-CDSTOR TO TRUE                                          
061300     END-READ.                                                            
061400 221-LEE-UN-COMERCIO-E. EXIT.                                             
061500                                                                          
061600 222-ACUM-COMERCIOS SECTION.                                              
061700     ADD  1            TO WKS-STOR-CNT                                    
061800     SET  IX-T         TO WKS-STOR-CNT                                    
061900     MOVE CDST-YEAR-CODE         TO WKS-STOR-YEAR (IX-T)                  
062000     MOVE CDST-QUARTER-CODE      TO WKS-STOR-QTR (IX-T)                   
062100     MOVE CDST-DIST-CODE         TO WKS-STOR-DIST (IX-T)                  
062200     MOVE CDST-TOTAL-STORE-COUNT TO WKS-STOR-TOTAL (IX-T)                 
062300     PERFORM 221-LEE-UN-COMERCIO THRU 221-LEE-UN-COMERCIO-E.              
062400 222-ACUM-COMERCIOS-E. EXIT.                                              
062500                                                                          
062600******************************************************************        
062700*         C A R G A   D E   P O B L A C I O N   F L O T A N T E           
062800******************************************************************        
062900 230-CARGA-FLOTANTE SECTION.                                              
063000     PERFORM 231-LEE-UNA-FLOTANTE THRU 231-LEE-UNA-FLOTANTE-E             
063100     PERFORM 232-ACUM-FLOTANTE    THRU 232-ACUM-FLOTANTE-E                
063200             UNTIL FIN-CDFLPO.                                            
063300 230-CARGA-FLOTANTE-E. EXIT.                                              
063400                                                                          
063500 231-LEE-UNA-FLOTANTE SECTION.                                            
063600     READ CDFLPO-IN                                                       
063700       AT END                                                             
063800          SET FIN-CDFLPO TO TRUE                                          
063900     END-READ.                                                            
064000 231-LEE-UNA-FLOTANTE-E. EXIT.                                            
064100                                                                          
064200 232-ACUM-FLOTANTE SECTION.                                               
064300     ADD  1            TO WKS-FLPO-CNT                                    
064400     SET  IX-F         TO WKS-FLPO-CNT                                    
064500     MOVE CDFP-DIST-CODE         TO WKS-FLPO-DIST (IX-F)                  
064600     MOVE CDFP-YEAR-CODE         TO WKS-FLPO-YEAR (IX-F)                  
064700     MOVE CDFP-QUARTER-CODE      TO WKS-FLPO-QTR (IX-F)                   
064800     MOVE CDFP-TOTAL-FLOATING-POP TO WKS-FLPO-TOTAL (IX-F)                
064900     PERFORM 231-LEE-UNA-FLOTANTE THRU 231-LEE-UNA-FLOTANTE-E.            
065000 232-ACUM-FLOTANTE-E. EXIT.                                               
065100                                                                          
065200******************************************************************        
065300*         C A R G A   D E   P O B L A C I O N   R E S I D E N T E         
065400******************************************************************        
065500 240-CARGA-RESIDENTE SECTION.                                             
065600     PERFORM 241-LEE-UNA-RESIDENTE THRU 241-LEE-UNA-RESIDENTE-E           
065700     PERFORM 242-ACUM-RESIDENTE    THRU 242-ACUM-RESIDENTE-E              
065800             UNTIL FIN-CDRSPO.                                            
065900 240-CARGA-RESIDENTE-E. EXIT.                                             
066000                                                                          
066100 241-LEE-UNA-RESIDENTE SECTION.                                           
066200     READ CDRSPO-IN                                                       
066300       AT END                                                             
066400          SET FIN-CDRSPO TO TRUE                                          
066500     END-READ.                                                            
066600 241-LEE-UNA-RESIDENTE-E. EXIT.                                           
066700                                                                          
066800 242-ACUM-RESIDENTE SECTION.                                              
066900     ADD  1            TO WKS-RSPO-CNT                                    
067000     SET  IX-R         TO WKS-RSPO-CNT                                    
067100     MOVE CDRP-DIST-CODE          TO WKS-RSPO-DIST (IX-R)                 
067200     MOVE CDRP-YEAR-CODE          TO WKS-RSPO-YEAR (IX-R)                 
067300     MOVE CDRP-QUARTER-CODE       TO WKS-RSPO-QTR (IX-R)                  
067400     MOVE CDRP-TOTAL-RESIDENT-POP TO WKS-RSPO-TOTAL (IX-R)                
067500     PERFORM 241-LEE-UNA-RESIDENTE THRU 241-LEE-UNA-RESIDENTE-E.          
067600 242-ACUM-RESIDENTE-E. EXIT.                                              
067700                                                                          
067800******************************************************************        
067900*    EL RANKING NACIONAL POR CALIFICACION YA NO SE REORDENA AQUI.         
068000*    RQ000617 LPQX: SE QUITA EL SORT EN SITIO QUE ALTERABA EL             
068100*    ORDEN DE EMISION DE 330-EMITE-FICHA-DISTRITO (VER BITACORA).         
068200******************************************************************        
068300*    FICHA DE 5 FACTORES POR DISTRITO DE LA GU SOLICITADA (O DE           
068400*    TODAS LAS GU SI PARM-GU-CODE = 0), CON SU RANKING NACIONAL           
068500*    EN EL GIRO DE SERVICIO SOLICITADO (CommDistRecommendService)         
068600******************************************************************        
068700 310-ARMA-FICHAS-DISTRITO SECTION.                                        
068800     PERFORM 320-RANKING-VENTAS-SERVICIO                                  
068900                               THRU 320-RANKING-VENTAS-SERVICIO-E         
069000     PERFORM 330-EMITE-FICHA-DISTRITO                                     
069100                               THRU 330-EMITE-FICHA-DISTRITO-E            
069200             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIST-CNT.        
069300 310-ARMA-FICHAS-DISTRITO-E. EXIT.                                        
069400                                                                          
069500******************************************************************        
069600*    LISTA DE VENTA ESTIMADA DEL GIRO SOLICITADO, PARA EL ANIO Y          
069700*    TRIMESTRE FIJOS DE LA CORRIDA, ORDENADA DESCENDENTE POR              
069800*    COMM-SVC-TOTAL-SCORE, PARA LOCALIZAR EL RANKING DE CADA              
069900*    DISTRITO MAS ADELANTE.                                               
070000******************************************************************        
070100 320-RANKING-VENTAS-SERVICIO SECTION.                                     
070200     MOVE 0 TO WKS-RANK-CNT                                               
070300     PERFORM 321-FILTRA-UNA-VENTA THRU 321-FILTRA-UNA-VENTA-E             
070400             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-SALE-CNT         
070500     PERFORM 322-ORDENA-UN-RANK THRU 322-ORDENA-UN-RANK-E                 
070600             VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-RANK-CNT         
070700     PERFORM 323-NUMERA-RANKING THRU 323-NUMERA-RANKING-E                 
070800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-RANK-CNT.        
070900 320-RANKING-VENTAS-SERVICIO-E. EXIT.                                     
071000                                                                          
071100 321-FILTRA-UNA-VENTA SECTION.                                            
071200     IF WKS-SALE-YEAR (WKS-K) = WKS-ANIO-CALC      AND                    
071300        WKS-SALE-QTR  (WKS-K) = WKS-TRIMESTRE-CALC AND                    
071400        WKS-SALE-SVC-CODE (WKS-K) = PARM-SERVICE-CODE                     
071500        ADD  1    TO WKS-RANK-CNT                                         
071600        SET  IX-K TO WKS-RANK-CNT                                         
071700        MOVE WKS-SALE-DIST (WKS-K)        TO WKS-RANK-DIST (IX-K)         
071800        MOVE WKS-SALE-TOTAL-SCORE (WKS-K) TO WKS-RANK-SCORE (IX-K)        
071900     END-IF.                                                              
072000 321-FILTRA-UNA-VENTA-E. EXIT.                                            
072100                                                                          
072200 322-ORDENA-UN-RANK SECTION.                                              
072300     MOVE WKS-RANK-ROW (WKS-I) TO WKS-RANK-TEMP                           
072400     MOVE WKS-I TO WKS-J                                                  
072500     PERFORM 3221-DESPLAZA-RANK THRU 3221-DESPLAZA-RANK-E                 
072600             UNTIL WKS-J < 2 OR                                           
072700             WKS-RANK-SCORE-T NOT > WKS-RANK-SCORE (WKS-J - 1)            
072800     MOVE WKS-RANK-TEMP TO WKS-RANK-ROW (WKS-J).                          
072900 322-ORDENA-UN-RANK-E. EXIT.                                              
073000                                                                          
073100 3221-DESPLAZA-RANK SECTION.                                              
073200     MOVE WKS-RANK-ROW (WKS-J - 1) TO WKS-RANK-ROW (WKS-J)                
073300     SUBTRACT 1 FROM WKS-J.                                               
073400 3221-DESPLAZA-RANK-E. EXIT.                                              
073500                                                                          
073600 323-NUMERA-RANKING SECTION.                                              
073700     MOVE WKS-I TO WKS-RANK-POS (WKS-I).                                  
073800 323-NUMERA-RANKING-E. EXIT.                                              
073900                                                                          
074000******************************************************************        
074100*    UNA FICHA POR DISTRITO: SIN COINCIDENCIA EN NINGUNA TABLA            
074200*    UNIDA, EL VALOR CORRESPONDIENTE QUEDA EN CERO (NUNCA ERROR)          
074300******************************************************************        
074400 330-EMITE-FICHA-DISTRITO SECTION.                                        
074500     IF PARM-GU-CODE = 0 OR                                               
074600        WKS-DIST-GU-CODE (WKS-I) = PARM-GU-CODE                           
074700        PERFORM 331-BUSCA-VENTA-DISTRITO                                  
074800                          THRU 331-BUSCA-VENTA-DISTRITO-E                 
074900        PERFORM 332-BUSCA-COMERCIO-DISTRITO                               
075000                          THRU 332-BUSCA-COMERCIO-DISTRITO-E              
075100        PERFORM 333-BUSCA-FLOTANTE-DISTRITO                               
075200                          THRU 333-BUSCA-FLOTANTE-DISTRITO-E              
075300        PERFORM 334-BUSCA-RESIDENTE-DISTRITO                              
075400                          THRU 334-BUSCA-RESIDENTE-DISTRITO-E             
075500        PERFORM 335-BUSCA-RANK-DISTRITO                                   
075600                          THRU 335-BUSCA-RANK-DISTRITO-E                  
075700        PERFORM 336-ESCRIBE-FICHA THRU 336-ESCRIBE-FICHA-E                
075800     END-IF.                                                              
075900 330-EMITE-FICHA-DISTRITO-E. EXIT.                                        
076000                                                                          
076100 331-BUSCA-VENTA-DISTRITO SECTION.                                        
076200     MOVE 0 TO WKS-VAL-VENTA WKS-SCORE-VENTA                              
076300     SET  IX-S TO 1                                                       
076400     SEARCH ALL WKS-SALE-ROW                                              
076500       AT END                                                             
076600          CONTINUE                                                        
076700       WHEN WKS-SALE-YEAR (IX-S) = WKS-ANIO-CALC      AND                 
076800            WKS-SALE-QTR  (IX-S) = WKS-TRIMESTRE-CALC AND                 
076900            WKS-SALE-DIST (IX-S) = WKS-DIST-CODE (WKS-I) AND              
077000            WKS-SALE-SVC-CODE (IX-S) = PARM-SERVICE-CODE                  
077100            MOVE WKS-SALE-MONTHLY (IX-S)      TO WKS-VAL-VENTA            
077200            MOVE WKS-SALE-SALES-SCORE (IX-S)  TO WKS-SCORE-VENTA          
077300     END-SEARCH.                                                          
077400 331-BUSCA-VENTA-DISTRITO-E. EXIT.                                        
077500                                                                          
077600 332-BUSCA-COMERCIO-DISTRITO SECTION.                                     
077700     MOVE 0 TO WKS-VAL-COMERCIO                                           
077800     SET  IX-T TO 1                                                       
077900     SEARCH ALL WKS-STOR-ROW                                              
078000       AT END                                                             
078100          CONTINUE                                                        
078200       WHEN WKS-STOR-YEAR (IX-T) = WKS-ANIO-CALC      AND                 
078300            WKS-STOR-QTR  (IX-T) = WKS-TRIMESTRE-CALC AND                 
078400            WKS-STOR-DIST (IX-T) = WKS-DIST-CODE (WKS-I)                  
078500            MOVE WKS-STOR-TOTAL (IX-T) TO WKS-VAL-COMERCIO                
078600     END-SEARCH.                                                          
078700 332-BUSCA-COMERCIO-DISTRITO-E. EXIT.                                     
078800                                                                          
078900 333-BUSCA-FLOTANTE-DISTRITO SECTION.                                     
079000     MOVE 0 TO WKS-VAL-FLOTANTE                                           
079100     SET  IX-F TO 1                                                       
079200     SEARCH ALL WKS-FLPO-ROW                                              
079300       AT END                                                             
079400          CONTINUE                                                        
079500       WHEN WKS-FLPO-DIST (IX-F) = WKS-DIST-CODE (WKS-I) AND              
079600            WKS-FLPO-YEAR (IX-F) = WKS-ANIO-CALC         AND              
079700            WKS-FLPO-QTR  (IX-F) = WKS-TRIMESTRE-CALC                     
079800            MOVE WKS-FLPO-TOTAL (IX-F) TO WKS-VAL-FLOTANTE                
079900     END-SEARCH.                                                          
080000 333-BUSCA-FLOTANTE-DISTRITO-E. EXIT.                                     
080100                                                                          
080200 334-BUSCA-RESIDENTE-DISTRITO SECTION.                                    
080300     MOVE 0 TO WKS-VAL-RESIDENTE                                          
080400     SET  IX-R TO 1                                                       
080500     SEARCH ALL WKS-RSPO-ROW                                              
080600       AT END                                                             
080700          CONTINUE                                                        
080800       WHEN WKS-RSPO-DIST (IX-R) = WKS-DIST-CODE (WKS-I) AND              
080900            WKS-RSPO-YEAR (IX-R) = WKS-ANIO-CALC         AND              
081000            WKS-RSPO-QTR  (IX-R) = WKS-TRIMESTRE-CALC                     
081100            MOVE WKS-RSPO-TOTAL (IX-R) TO WKS-VAL-RESIDENTE               
081200     END-SEARCH.                                                          
081300 334-BUSCA-RESIDENTE-DISTRITO-E. EXIT.                                    
081400                                                                          
081500 335-BUSCA-RANK-DISTRITO SECTION.                                         
081600     MOVE 0 TO WKS-VAL-RANK                                               
081700     MOVE 0 TO WKS-RANK-ENCONTRADO                                        
081800     PERFORM 3351-BUSCA-UN-RANK THRU 3351-BUSCA-UN-RANK-E                 
081900             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-RANK-CNT         
082000             OR WKS-RANK-ENCONTRADO = 1.                                  
082100 335-BUSCA-RANK-DISTRITO-E. EXIT.                                         
082200                                                                          
082300 3351-BUSCA-UN-RANK SECTION.                                              
082400     IF WKS-RANK-DIST (WKS-K) = WKS-DIST-CODE (WKS-I)                     
082500        MOVE WKS-RANK-POS (WKS-K) TO WKS-VAL-RANK                         
082600        MOVE 1 TO WKS-RANK-ENCONTRADO                                     
082700     END-IF.                                                              
082800 3351-BUSCA-UN-RANK-E. EXIT.                                              
082900                                                                          
083000 336-ESCRIBE-FICHA SECTION.                                               
083100     MOVE WKS-DIST-CODE (WKS-I)              TO CDRK-DIST-CODE            
083200     MOVE WKS-DIST-NAME (WKS-I)               TO CDRK-DIST-NAME           
083300     MOVE WKS-VAL-RANK                        TO CDRK-RANK-VALUE          
083400     MOVE WKS-DIST-SCORE (WKS-I)              TO CDRK-TOTAL-SCORE         
083500     MOVE WKS-VAL-VENTA                       TO CDRK-SALES-VALUE         
083600     MOVE WKS-SCORE-VENTA                     TO CDRK-SALES-SCORE         
083700     MOVE WKS-VAL-COMERCIO              TO CDRK-DIVERSITY-VALUE           
083800     MOVE WKS-DIST-RDI-SCORE (WKS-I)    TO CDRK-DIVERSITY-SCORE           
083900     MOVE WKS-VAL-FLOTANTE          TO CDRK-FOOT-TRAFFIC-VALUE            
084000     MOVE WKS-DIST-FLOATING-SCORE (WKS-I)                                 
084100                                     TO CDRK-FOOT-TRAFFIC-SCORE           
084200     MOVE WKS-VAL-RESIDENTE              TO CDRK-RESIDENT-VALUE           
084300     MOVE WKS-DIST-RESIDENT-SCORE (WKS-I)                                 
084400                                          TO CDRK-RESIDENT-SCORE          
084500     WRITE CDRK-ENREG                                                     
084600     IF FS-CDRANK = "00"                                                  
084700        ADD 1 TO WKS-FILAS-RANK                                           
084800     ELSE                                                                 
084900        DISPLAY "ERROR AL ESCRIBIR CDRANK-OUT, STATUS: "                  
085000                FS-CDRANK UPON CONSOLE                                    
085100     END-IF.                                                              
085200 336-ESCRIBE-FICHA-E. EXIT.                                               
085300                                                                          
085400******************************************************************        
085500*    PROMEDIOS Y DESGLOSES DE VENTA DEL GIRO DE ALIMENTOS Y               
085600*    BEBIDAS, UN DISTRITO A LA VEZ (CommSalesGraphService)                
085700******************************************************************        
085800 400-PROCESA-VENTAS-COMERCIALES SECTION.                                  
085900     PERFORM 410-PROCESA-UN-DISTRITO                                      
086000        THRU 410-PROCESA-UN-DISTRITO-E                                    
086100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIST-CNT.             
086200 400-PROCESA-VENTAS-COMERCIALES-E. EXIT.                                  
086300                                                                          
086400 410-PROCESA-UN-DISTRITO SECTION.                                         
086500     ADD 1 TO WKS-DISTRITOS-PROCESADOS                                    
086600     PERFORM 411-FILTRA-VENTAS-DISTRITO                                   
086700                             THRU 411-FILTRA-VENTAS-DISTRITO-E            
086800     IF WKS-FILTRO-CNT = 0                                                
086900        ADD 1 TO WKS-DISTRITOS-OMITIDOS                                   
087000     ELSE                                                                 
087100        PERFORM 420-CALC-PROMEDIO-VENTAS                                  
087200                             THRU 420-CALC-PROMEDIO-VENTAS-E              
087300        PERFORM 430-CALC-VENTAS-POR-DIA                                   
087400                             THRU 430-CALC-VENTAS-POR-DIA-E               
087500        PERFORM 440-CALC-VENTAS-POR-HORA                                  
087600                             THRU 440-CALC-VENTAS-POR-HORA-E              
087700        PERFORM 450-CALC-VENTAS-POR-EDAD                                  
087800                             THRU 450-CALC-VENTAS-POR-EDAD-E              
087900        PERFORM 460-CALC-RATIO-POR-SERVICIO                               
088000                             THRU 460-CALC-RATIO-POR-SERVICIO-E           
088100     END-IF.                                                              
088200 410-PROCESA-UN-DISTRITO-E. EXIT.                                         
088300                                                                          
088400******************************************************************        
088500*    SOLO GIRO DE ALIMENTOS Y BEBIDAS, ANIO DE CALCULO FIJO. SI           
088600*    NO HAY FILAS, EL DISTRITO SE OMITE (SIN PROMEDIOS EN CERO).          
088700******************************************************************        
088800 411-FILTRA-VENTAS-DISTRITO SECTION.                                      
088900     MOVE 0 TO WKS-FILTRO-CNT                                             
089000     PERFORM 412-FILTRA-UNA-FILA THRU 412-FILTRA-UNA-FILA-E               
089100             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-SALE-CNT.        
089200 411-FILTRA-VENTAS-DISTRITO-E. EXIT.                                      
089300                                                                          
089400 412-FILTRA-UNA-FILA SECTION.                                             
089500     IF WKS-SALE-DIST (WKS-K) = WKS-DIST-CODE (WKS-I) AND                 
089600        WKS-SALE-YEAR (WKS-K) = WKS-ANIO-CALC         AND                 
089700        WKS-SALE-MAJOR-NAME (WKS-K) = WKS-CATEGORIA-FILTRO                
089800        ADD  1    TO WKS-FILTRO-CNT                                       
089900        SET  IX-X TO WKS-FILTRO-CNT                                       
090000        MOVE WKS-SALE-SVC-NAME (WKS-K)                                    
090100            TO WKS-FILTRO-SVC-NAME (IX-X)                                 
090200        MOVE WKS-SALE-MONTHLY (WKS-K)                                     
090300            TO WKS-FILTRO-MONTHLY (IX-X)                                  
090400        MOVE WKS-SALE-WEEKDAY (WKS-K)                                     
090500            TO WKS-FILTRO-WEEKDAY (IX-X)                                  
090600        MOVE WKS-SALE-WEEKEND (WKS-K)                                     
090700            TO WKS-FILTRO-WEEKEND (IX-X)                                  
090800        MOVE WKS-SALE-VTA-DIA (WKS-K)                                     
090900            TO WKS-FILTRO-VTA-DIA (IX-X)                                  
091000        MOVE WKS-SALE-CNT-DIA (WKS-K)                                     
091100            TO WKS-FILTRO-CNT-DIA (IX-X)                                  
091200        MOVE WKS-SALE-VTA-HORA (WKS-K)                                    
091300            TO WKS-FILTRO-VTA-HORA (IX-X)                                 
091400        MOVE WKS-SALE-CNT-HORA (WKS-K)                                    
091500            TO WKS-FILTRO-CNT-HORA (IX-X)                                 
091600        MOVE WKS-SALE-VTA-EDAD (WKS-K)                                    
091700            TO WKS-FILTRO-VTA-EDAD (IX-X)                                 
091800        MOVE WKS-SALE-CNT-EDAD (WKS-K)                                    
091900            TO WKS-FILTRO-CNT-EDAD (IX-X)                                 
092000     END-IF.                                                              
092100 412-FILTRA-UNA-FILA-E. EXIT.                                             
092200                                                                          
092300******************************************************************        
092400*    calcSalesAvg: PROMEDIO SIMPLE, DIVISOR = CONTEO DE FILAS             
092500******************************************************************        
092600 420-CALC-PROMEDIO-VENTAS SECTION.                                        
092700     MOVE 0 TO WKS-SUMA-MONTHLY WKS-SUMA-WEEKDAY WKS-SUMA-WEEKEND         
092800     PERFORM 421-SUMA-UNA-FILA-PROM THRU 421-SUMA-UNA-FILA-PROM-E         
092900             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K >                      
093000                 WKS-FILTRO-CNT.                                          
093100     COMPUTE CDAV-MONTHLY-AVG ROUNDED MODE IS                             
093200             NEAREST-AWAY-FROM-ZERO =                                     
093300             WKS-SUMA-MONTHLY / WKS-FILTRO-CNT                            
093400     COMPUTE CDAV-WEEKDAY-AVG ROUNDED MODE IS                             
093500             NEAREST-AWAY-FROM-ZERO =                                     
093600             WKS-SUMA-WEEKDAY / WKS-FILTRO-CNT                            
093700     COMPUTE CDAV-WEEKEND-AVG ROUNDED MODE IS                             
093800             NEAREST-AWAY-FROM-ZERO =                                     
093900             WKS-SUMA-WEEKEND / WKS-FILTRO-CNT                            
094000     MOVE WKS-DIST-CODE (WKS-I) TO CDAV-DIST-CODE                         
094100     WRITE CDAV-ENREG                                                     
094200     IF FS-CDAVGR = "00"                                                  
094300        ADD 1 TO WKS-FILAS-AVG                                            
094400     ELSE                                                                 
094500        DISPLAY "ERROR AL ESCRIBIR CDAVGR-OUT, STATUS: "                  
094600                FS-CDAVGR UPON CONSOLE                                    
094700     END-IF.                                                              
094800 420-CALC-PROMEDIO-VENTAS-E. EXIT.                                        
094900                                                                          
095000 421-SUMA-UNA-FILA-PROM SECTION.                                          
095100     ADD WKS-FILTRO-MONTHLY (WKS-K) TO WKS-SUMA-MONTHLY                   
095200     ADD WKS-FILTRO-WEEKDAY (WKS-K) TO WKS-SUMA-WEEKDAY                   
095300     ADD WKS-FILTRO-WEEKEND (WKS-K) TO WKS-SUMA-WEEKEND.                  
095400 421-SUMA-UNA-FILA-PROM-E. EXIT.                                          
095500                                                                          
095600******************************************************************        
095700*    calcDailySalesSum: SUMA POR DIA DE SEMANA / 30 DIAS FIJOS            
095800******************************************************************        
095900 430-CALC-VENTAS-POR-DIA SECTION.                                         
096000     PERFORM 431-CALC-UN-DIA THRU 431-CALC-UN-DIA-E                       
096100             VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 7.                   
096200 430-CALC-VENTAS-POR-DIA-E. EXIT.                                         
096300                                                                          
096400 431-CALC-UN-DIA SECTION.                                                 
096500     MOVE 0 TO WKS-SUMA-BUCKET-V WKS-SUMA-BUCKET-C                        
096600     PERFORM 432-SUMA-UN-DIA-FILA THRU 432-SUMA-UN-DIA-FILA-E             
096700             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K >                      
096800                 WKS-FILTRO-CNT.                                          
096900     COMPUTE CDBR-SALES-AVG ROUNDED MODE IS                               
097000             NEAREST-AWAY-FROM-ZERO =                                     
097100             WKS-SUMA-BUCKET-V / WKS-DIAS-MES-CONST                       
097200     COMPUTE CDBR-COUNT-AVG ROUNDED MODE IS                               
097300             NEAREST-AWAY-FROM-ZERO =                                     
097400             WKS-SUMA-BUCKET-C / WKS-DIAS-MES-CONST                       
097500     MOVE WKS-DIST-CODE (WKS-I)  TO CDBR-DIST-CODE                        
097600     MOVE "DAY "                 TO CDBR-TYPE                             
097700     MOVE WKS-ETQ-DIA (WKS-D)    TO CDBR-CATEGORY-LABEL                   
097800     WRITE CDBR-ENREG                                                     
097900     IF FS-CDBRKR = "00"                                                  
098000        ADD 1 TO WKS-FILAS-DIA                                            
098100     ELSE                                                                 
098200        DISPLAY "ERROR AL ESCRIBIR CDBRKR-OUT, STATUS: "                  
098300                FS-CDBRKR UPON CONSOLE                                    
098400     END-IF.                                                              
098500 431-CALC-UN-DIA-E. EXIT.                                                 
098600                                                                          
098700 432-SUMA-UN-DIA-FILA SECTION.                                            
098800     ADD WKS-FILTRO-VTA-DIA (WKS-K WKS-D) TO WKS-SUMA-BUCKET-V            
098900     ADD WKS-FILTRO-CNT-DIA (WKS-K WKS-D) TO WKS-SUMA-BUCKET-C.           
099000 432-SUMA-UN-DIA-FILA-E. EXIT.                                            
099100                                                                          
099200******************************************************************        
099300*    calcTimeSalesSum: SUMA POR BANDA DE HORARIO / 30 DIAS FIJOS          
099400******************************************************************        
099500 440-CALC-VENTAS-POR-HORA SECTION.                                        
099600     PERFORM 441-CALC-UNA-HORA THRU 441-CALC-UNA-HORA-E                   
099700             VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 6.                   
099800 440-CALC-VENTAS-POR-HORA-E. EXIT.                                        
099900                                                                          
100000 441-CALC-UNA-HORA SECTION.                                               
100100     MOVE 0 TO WKS-SUMA-BUCKET-V WKS-SUMA-BUCKET-C                        
100200     PERFORM 442-SUMA-UNA-HORA-FILA THRU 442-SUMA-UNA-HORA-FILA-E         
100300             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K >                      
100400                 WKS-FILTRO-CNT.                                          
100500     COMPUTE CDBR-SALES-AVG ROUNDED MODE IS                               
100600             NEAREST-AWAY-FROM-ZERO =                                     
100700             WKS-SUMA-BUCKET-V / WKS-DIAS-MES-CONST                       
100800     COMPUTE CDBR-COUNT-AVG ROUNDED MODE IS                               
100900             NEAREST-AWAY-FROM-ZERO =                                     
101000             WKS-SUMA-BUCKET-C / WKS-DIAS-MES-CONST                       
101100     MOVE WKS-DIST-CODE (WKS-I)  TO CDBR-DIST-CODE                        
101200     MOVE "TIME"                 TO CDBR-TYPE                             
101300     MOVE WKS-ETQ-HORA (WKS-D)   TO CDBR-CATEGORY-LABEL                   
101400     WRITE CDBR-ENREG                                                     
101500     IF FS-CDBRKR = "00"                                                  
101600        ADD 1 TO WKS-FILAS-HORA                                           
101700     ELSE                                                                 
101800        DISPLAY "ERROR AL ESCRIBIR CDBRKR-OUT, STATUS: "                  
101900                FS-CDBRKR UPON CONSOLE                                    
102000     END-IF.                                                              
102100 441-CALC-UNA-HORA-E. EXIT.                                               
102200                                                                          
102300 442-SUMA-UNA-HORA-FILA SECTION.                                          
102400     ADD WKS-FILTRO-VTA-HORA (WKS-K WKS-D) TO WKS-SUMA-BUCKET-V           
102500     ADD WKS-FILTRO-CNT-HORA (WKS-K WKS-D) TO WKS-SUMA-BUCKET-C.          
102600 442-SUMA-UNA-HORA-FILA-E. EXIT.                                          
102700                                                                          
102800******************************************************************        
102900*    calcAgeSalesSum: SUMA POR BANDA DE EDAD / 30 DIAS FIJOS              
103000******************************************************************        
103100 450-CALC-VENTAS-POR-EDAD SECTION.                                        
103200     PERFORM 451-CALC-UNA-EDAD THRU 451-CALC-UNA-EDAD-E                   
103300             VARYING WKS-D FROM 1 BY 1 UNTIL WKS-D > 6.                   
103400 450-CALC-VENTAS-POR-EDAD-E. EXIT.                                        
103500                                                                          
103600 451-CALC-UNA-EDAD SECTION.                                               
103700     MOVE 0 TO WKS-SUMA-BUCKET-V WKS-SUMA-BUCKET-C                        
103800     PERFORM 452-SUMA-UNA-EDAD-FILA THRU 452-SUMA-UNA-EDAD-FILA-E         
103900             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K >                      
104000                 WKS-FILTRO-CNT.                                          
104100     COMPUTE CDBR-SALES-AVG ROUNDED MODE IS                               
104200             NEAREST-AWAY-FROM-ZERO =                                     
104300             WKS-SUMA-BUCKET-V / WKS-DIAS-MES-CONST                       
104400     COMPUTE CDBR-COUNT-AVG ROUNDED MODE IS                               
104500             NEAREST-AWAY-FROM-ZERO =                                     
104600             WKS-SUMA-BUCKET-C / WKS-DIAS-MES-CONST                       
104700     MOVE WKS-DIST-CODE (WKS-I)  TO CDBR-DIST-CODE                        
104800     MOVE "AGE "                 TO CDBR-TYPE                             
104900     MOVE WKS-ETQ-EDAD (WKS-D)   TO CDBR-CATEGORY-LABEL                   
105000     WRITE CDBR-ENREG                                                     
105100     IF FS-CDBRKR = "00"                                                  
105200        ADD 1 TO WKS-FILAS-EDAD                                           
105300     ELSE                                                                 
105400        DISPLAY "ERROR AL ESCRIBIR CDBRKR-OUT, STATUS: "                  
105500                FS-CDBRKR UPON CONSOLE                                    
105600     END-IF.                                                              
105700 451-CALC-UNA-EDAD-E. EXIT.                                               
105800                                                                          
105900 452-SUMA-UNA-EDAD-FILA SECTION.                                          
106000     ADD WKS-FILTRO-VTA-EDAD (WKS-K WKS-D) TO WKS-SUMA-BUCKET-V           
106100     ADD WKS-FILTRO-CNT-EDAD (WKS-K WKS-D) TO WKS-SUMA-BUCKET-C.          
106200 452-SUMA-UNA-EDAD-FILA-E. EXIT.                                          
106300                                                                          
106400******************************************************************        
106500*    setSalesRatioByService: MEZCLA PORCENTUAL POR GIRO DE                
106600*    SERVICIO DENTRO DEL DISTRITO. SI EL TOTAL GENERAL ES CERO            
106700*    NO SE EMITE NINGUNA FILA.                                            
106800******************************************************************        
106900 460-CALC-RATIO-POR-SERVICIO SECTION.                                     
107000     MOVE 0 TO WKS-GRUPO-CNT WKS-GRAN-TOTAL                               
107100     PERFORM 461-AGRUPA-UNA-FILA THRU 461-AGRUPA-UNA-FILA-E               
107200             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K >                      
107300                 WKS-FILTRO-CNT.                                          
107400     IF WKS-GRAN-TOTAL NOT = 0                                            
107500        PERFORM 462-EMITE-UN-GRUPO THRU 462-EMITE-UN-GRUPO-E              
107600                VARYING WKS-G FROM 1 BY 1                                 
107700                UNTIL WKS-G > WKS-GRUPO-CNT                               
107800     END-IF.                                                              
107900 460-CALC-RATIO-POR-SERVICIO-E. EXIT.                                     
108000                                                                          
108100 461-AGRUPA-UNA-FILA SECTION.                                             
108200     ADD WKS-FILTRO-MONTHLY (WKS-K) TO WKS-GRAN-TOTAL                     
108300     MOVE 0 TO WKS-GRUPO-ENCONTRADO                                       
108400     PERFORM 4611-BUSCA-GRUPO THRU 4611-BUSCA-GRUPO-E                     
108500             VARYING WKS-G FROM 1 BY 1                                    
108600             UNTIL WKS-G > WKS-GRUPO-CNT OR                               
108700             WKS-GRUPO-ENCONTRADO = 1                                     
108800     IF WKS-GRUPO-ENCONTRADO = 0                                          
108900        ADD  1    TO WKS-GRUPO-CNT                                        
109000        SET  IX-G TO WKS-GRUPO-CNT                                        
109100        MOVE WKS-FILTRO-SVC-NAME (WKS-K)                                  
109200            TO WKS-GRUPO-NOMBRE (IX-G)                                    
109300        MOVE WKS-FILTRO-MONTHLY (WKS-K)  TO WKS-GRUPO-SUMA (IX-G)         
109400     END-IF.                                                              
109500 461-AGRUPA-UNA-FILA-E. EXIT.                                             
109600                                                                          
109700 4611-BUSCA-GRUPO SECTION.                                                
109800     IF WKS-GRUPO-NOMBRE (WKS-G) = WKS-FILTRO-SVC-NAME (WKS-K)            
109900        ADD WKS-FILTRO-MONTHLY (WKS-K) TO WKS-GRUPO-SUMA (WKS-G)          
110000        MOVE 1 TO WKS-GRUPO-ENCONTRADO                                    
110100     END-IF.                                                              
110200 4611-BUSCA-GRUPO-E. EXIT.                                                
110300                                                                          
110400 462-EMITE-UN-GRUPO SECTION.                                              
110500     COMPUTE WKS-RATIO-CALC ROUNDED MODE IS                               
110600             NEAREST-AWAY-FROM-ZERO =                                     
110700             (WKS-GRUPO-SUMA (WKS-G) / WKS-GRAN-TOTAL) * 1000             
110800     COMPUTE CDRT-RATIO-PCT = WKS-RATIO-CALC / 10                         
110900     MOVE WKS-DIST-CODE (WKS-I)        TO CDRT-DIST-CODE                  
111000     MOVE WKS-GRUPO-NOMBRE (WKS-G)     TO CDRT-SERVICE-NAME               
111100     WRITE CDRT-ENREG                                                     
111200     IF FS-CDRATR = "00"                                                  
111300        ADD 1 TO WKS-FILAS-RATIO                                          
111400     ELSE                                                                 
111500        DISPLAY "ERROR AL ESCRIBIR CDRATR-OUT, STATUS: "                  
111600                FS-CDRATR UPON CONSOLE                                    
111700     END-IF.                                                              
111800 462-EMITE-UN-GRUPO-E. EXIT.                                              
111900                                                                          
112000******************************************************************        
112100*         R E P O R T E   D E   R E S U M E N   D E   C O R R I D         
112200******************************************************************        
112300 900-IMPRIME-RESUMEN SECTION.                                             
112400     MOVE WKS-LINEA-TITULO TO CDRPT-LINEA                                 
112500     WRITE CDRPT-ENREG                                                    
112600     PERFORM 901-IMPRIME-DETALLE THRU 901-IMPRIME-DETALLE-E.              
112700 900-IMPRIME-RESUMEN-E. EXIT.                                             
112800                                                                          
112900 901-IMPRIME-DETALLE SECTION.                                             
113000     MOVE "DISTRICTS PROCESSED"          TO WKS-ETIQUETA                  
113100     MOVE WKS-DISTRITOS-PROCESADOS       TO WKS-VALOR                     
113200     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
113300     WRITE CDRPT-ENREG                                                    
113400                                                                          
113500     MOVE "DISTRICTS SKIPPED (NO DATA)"  TO WKS-ETIQUETA                  
113600     MOVE WKS-DISTRITOS-OMITIDOS         TO WKS-VALOR                     
113700     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
113800     WRITE CDRPT-ENREG                                                    
113900                                                                          
114000     MOVE "RANK RESULT ROWS WRITTEN"     TO WKS-ETIQUETA                  
114100     MOVE WKS-FILAS-RANK                 TO WKS-VALOR                     
114200     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
114300     WRITE CDRPT-ENREG                                                    
114400                                                                          
114500     MOVE "SALES-AVG ROWS WRITTEN"       TO WKS-ETIQUETA                  
114600     MOVE WKS-FILAS-AVG                  TO WKS-VALOR                     
114700     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
114800     WRITE CDRPT-ENREG                                                    
114900                                                                          
115000     MOVE "DAY-BREAKDOWN ROWS WRITTEN"   TO WKS-ETIQUETA                  
115100     MOVE WKS-FILAS-DIA                  TO WKS-VALOR                     
115200     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
115300     WRITE CDRPT-ENREG                                                    
115400                                                                          
115500     MOVE "TIME-BREAKDOWN ROWS WRITTEN"  TO WKS-ETIQUETA                  
115600     MOVE WKS-FILAS-HORA                 TO WKS-VALOR                     
115700     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
115800     WRITE CDRPT-ENREG                                                    
115900                                                                          
116000     MOVE "AGE-BREAKDOWN ROWS WRITTEN"   TO WKS-ETIQUETA                  
116100     MOVE WKS-FILAS-EDAD                 TO WKS-VALOR                     
116200     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
116300     WRITE CDRPT-ENREG                                                    
116400                                                                          
116500     MOVE "SALES-RATIO ROWS WRITTEN"     TO WKS-ETIQUETA                  
116600     MOVE WKS-FILAS-RATIO                TO WKS-VALOR                     
116700     MOVE WKS-LINEA-DETALLE              TO CDRPT-LINEA                   
116800     WRITE CDRPT-ENREG                                                    
116900                                                                          
117000     ADD 8 TO WKS-TOTAL-LINEAS-RPT.                                       
117100 901-IMPRIME-DETALLE-E. EXIT.                                             
117200                                                                          
117300******************************************************************        
117400*              C I E R R E   D E   A R C H I V O S                        
117500******************************************************************        
117600 999-CIERRA-ARCHIVOS SECTION.                                             
117700     CLOSE CDDIST-IN CDSALE-IN CDSTOR-IN CDFLPO-IN CDRSPO-IN              
117800           CDRANK-OUT CDAVGR-OUT CDBRKR-OUT CDRATR-OUT CDRPT-OUT.         
117900 999-CIERRA-ARCHIVOS-E. EXIT.                                             
